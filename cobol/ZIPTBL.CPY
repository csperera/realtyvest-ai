000100******************************************************************
000110* ZIPTBL - HARD-CODED ZIP RENT-TIER TABLE.                      *
000120* HIGH-RENT ZIPS AT $1.40/SQFT (7 ENTRIES), MID-RENT ZIPS AT    *
000130* $1.20/SQFT (8 ENTRIES).  ANY ZIP NOT IN THIS TABLE USES THE   *
000140* $1.00/SQFT BASE RATE CARRIED IN WORKING-STORAGE.              *
000150******************************************************************
000160 01  ZIP-RATE-ARRAY.
000170     05  FILLER    PIC X(05)   VALUE '75201'.
000180     05  FILLER    PIC 9V99    VALUE 1.40.
000190     05  FILLER    PIC X(05)   VALUE '75204'.
000200     05  FILLER    PIC 9V99    VALUE 1.40.
000210     05  FILLER    PIC X(05)   VALUE '75205'.
000220     05  FILLER    PIC 9V99    VALUE 1.40.
000230     05  FILLER    PIC X(05)   VALUE '75219'.
000240     05  FILLER    PIC 9V99    VALUE 1.40.
000250     05  FILLER    PIC X(05)   VALUE '75225'.
000260     05  FILLER    PIC 9V99    VALUE 1.40.
000270     05  FILLER    PIC X(05)   VALUE '76107'.
000280     05  FILLER    PIC 9V99    VALUE 1.40.
000290     05  FILLER    PIC X(05)   VALUE '76109'.
000300     05  FILLER    PIC 9V99    VALUE 1.40.
000310     05  FILLER    PIC X(05)   VALUE '75206'.
000320     05  FILLER    PIC 9V99    VALUE 1.20.
000330     05  FILLER    PIC X(05)   VALUE '75214'.
000340     05  FILLER    PIC 9V99    VALUE 1.20.
000350     05  FILLER    PIC X(05)   VALUE '75218'.
000360     05  FILLER    PIC 9V99    VALUE 1.20.
000370     05  FILLER    PIC X(05)   VALUE '75223'.
000380     05  FILLER    PIC 9V99    VALUE 1.20.
000390     05  FILLER    PIC X(05)   VALUE '75235'.
000400     05  FILLER    PIC 9V99    VALUE 1.20.
000410     05  FILLER    PIC X(05)   VALUE '76102'.
000420     05  FILLER    PIC 9V99    VALUE 1.20.
000430     05  FILLER    PIC X(05)   VALUE '76104'.
000440     05  FILLER    PIC 9V99    VALUE 1.20.
000450     05  FILLER    PIC X(05)   VALUE '76105'.
000460     05  FILLER    PIC 9V99    VALUE 1.20.
000470 01  ZIP-RATE-TABLE REDEFINES ZIP-RATE-ARRAY.
000480     05  ZT-ENTRY  OCCURS 15 TIMES.
000490         10  ZT-ZIP-CODE     PIC X(05).
000500         10  ZT-RATE         PIC 9V99.
