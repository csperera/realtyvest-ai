000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.             CBLANL06.
000120 AUTHOR.                 ASHLEY LINDQUIST.
000130 INSTALLATION.           LINDQUIST DIVISION - UNDERWRITING.
000140 DATE-WRITTEN.           3-12-87.
000150 DATE-COMPILED.
000160 SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
000170
000180******************************************************************
000190* THIS PROGRAM IS CASE PROBLEM #6.                              *
000200* MULTIFAMILY ACQUISITION SCREEN - YEAR 1 RETURN ON EQUITY.     *
000210* READS THE PROPERTY LISTING EXTRACT, PRICES EACH DEAL UNDER    *
000220* THE STANDING CONSERVATIVE FINANCING ASSUMPTIONS, SORTS EACH   *
000230* ONE INTO AN INVESTMENT TIER, EXTRACTS THE HURDLE-BEATING      *
000240* TARGETS, AND PRINTS THE PORTFOLIO SUMMARY AND TOP-DEAL         *
000250* DETAIL REPORT FOR THE ACQUISITIONS COMMITTEE.                 *
000260******************************************************************
000270*                    C H A N G E   L O G                       *
000280******************************************************************
000290* 03/12/87  AL    REQ-6601  ORIGINAL PROGRAM - SINGLE FAMILY     *
000300*                           DROPPED, MULTIFAMILY (3+ UNIT)      *
000310*                           UNDERWRITING ONLY.                  *
000320* 04/09/87  AL    REQ-6601  ADDED ZIP RENT-TIER TABLE PER        *
000330*                           ACQUISITIONS REVIEW OF COMP RENTS.   *
000340* 11/02/88  AL    REQ-6614  TIER BOUNDARIES CHANGED TO MATCH     *
000350*                           COMMITTEE VOTE - UNICORN AT 20%,     *
000360*                           STRONG BUY AT 15%, MARGINAL AT 10%.  *
000370* 06/21/90  DW    REQ-6649  PRINCIPAL PAYDOWN WAS USING THE      *
000380*                           NOMINAL RATE INSTEAD OF THE MONTHLY  *
000390*                           RATE - CORRECTED THE AMORTIZATION    *
000400*                           LOOP.                                *
000410* 09/14/93  DW    REQ-6702  ADDED MEDIAN ROE TO THE SUMMARY      *
000420*                           REPORT - HOLDS AND SORTS ROE IN A    *
000430*                           500-ENTRY TABLE, CAPACITY NOTED ON   *
000440*                           THE REPORT IF EXCEEDED.              *
000450* 02/18/97  SK    REQ-6788  SKIP-AND-CONTINUE ON BAD PRICE/UNITS *
000460*                           WAS ABORTING THE RUN - NOW COUNTS    *
000470*                           THE ERROR AND READS ON.              *
000480* 11/09/98  SK    REQ-6834  ROUNDING ON MONTHLY PAYMENT WAS      *
000490*                           TRUNCATING - SWITCHED TO ROUNDED.    *
000500* 01/04/99  JT    REQ-6901  YEAR 2000 READINESS REVIEW - REPORT   *
000510*                           HEADING DATE IS 2-DIGIT DISPLAY ONLY, *
000520*                           NO STORED DATE FIELD IS COMPARED OR   *
000530*                           SEQUENCED.  CERTIFIED Y2K COMPLIANT.  *
000540* 08/14/01  JT    REQ-6955  ZIP CODE VALIDATED WITH A CLASS TEST  *
000550*                           INSTEAD OF NUMERIC TEST - REJECTED   *
000560*                           SOME VALID 5-DIGIT CODES UNDER THE   *
000570*                           OLD TEST.                            *
000580* 03/15/04  JT    REQ-6988  CAP RATE DIVIDE-BY-ZERO ON A $0      *
000590*                           LISTING PRICE ABENDED THE RUN -      *
000600*                           ZERO-GUARDED ALL THREE RATIOS.       *
000610* 09/22/05  DM    REQ-7014  ANLYREC DOLLAR FIELDS WIDENED TO 9   *
000620*                           DIGITS (WAS 7) - A $40M+ LISTING WAS *
000630*                           TRUNCATING DOWN PAYMENT, LOAN, NOI,  *
000640*                           AND RELATED FIELDS.  ANAL-REC COPY   *
000650*                           NOW 220 BYTES, WAS 200.  PERCENTAGE  *
000660*                           EDIT FIELDS ON THE SUMMARY AND TOP-  *
000670*                           PROPERTY REPORTS WIDENED TO 3 DIGITS *
000680*                           - YEAR 1 ROE ON A LOW-PRICE, RENT-   *
000690*                           FLOOR PROPERTY ROUTINELY CLEARS 100%.*
000700* 02/07/06  DM    REQ-7022  REPORT TITLE WAS MISSING THE WORD    *
000710*                           "PROPERTIES" ON THE SUMMARY HEADING. *
000720*                           DROPPED THE ZIP CODE NUMERIC-CLASS   *
000730*                           REJECT - ACQUISITIONS WANTS EVERY    *
000740*                           PRICED, VALID-UNIT DEAL ANALYZED     *
000750*                           REGARDLESS OF ZIP FORMAT, AND THE    *
000760*                           TABLE LOOKUP ALREADY FALLS BACK TO   *
000770*                           THE BASE RATE WHEN A ZIP ISN'T       *
000780*                           FOUND.  ALSO WIRED WS-HURDLE-RATE    *
000790*                           INTO THE TIER/HURDLE TESTS - IT WAS  *
000800*                           DECLARED BUT THE .15000 CUTOFF WAS   *
000810*                           STILL HARDCODED IN BOTH PLACES.      *
000820******************************************************************
000830
000840
000850 ENVIRONMENT DIVISION.
000860 CONFIGURATION SECTION.
000870 SPECIAL-NAMES.
000880     C01                     IS TOP-OF-FORM
000890     UPSI-0 ON STATUS IS     UPSI-0-ON
000900            OFF STATUS IS    UPSI-0-OFF.
000910*    UPSI-0 IS RESERVED FOR ACQUISITIONS - NOT SET BY THIS RUN.
000920
000930 INPUT-OUTPUT SECTION.
000940 FILE-CONTROL.
000950
000960     SELECT PROPERTY-FILE
000970         ASSIGN TO PROPFILE
000980         ORGANIZATION IS LINE SEQUENTIAL.
000990
001000     SELECT ANALYSIS-FILE
001010         ASSIGN TO ANALFILE
001020         ORGANIZATION IS LINE SEQUENTIAL.
001030
001040     SELECT TARGET-FILE
001050         ASSIGN TO TARGFILE
001060         ORGANIZATION IS LINE SEQUENTIAL.
001070
001080     SELECT PRTOUT
001090         ASSIGN TO RPTFILE
001100         ORGANIZATION IS RECORD SEQUENTIAL.
001110
001120
001130 DATA DIVISION.
001140 FILE SECTION.
001150
001160 FD  PROPERTY-FILE
001170     LABEL RECORD IS STANDARD
001180     RECORD CONTAINS 63 CHARACTERS
001190     DATA RECORD IS PROP-REC.
001200
001210     COPY PROPREC.
001220
001230 FD  ANALYSIS-FILE
001240     LABEL RECORD IS STANDARD
001250     RECORD CONTAINS 220 CHARACTERS
001260     DATA RECORD IS ANAL-REC.
001270
001280     COPY ANLYREC REPLACING ==RECNAME== BY ==ANAL-REC==
001290                             ==PFX==      BY ==ANAL==.
001300
001310 FD  TARGET-FILE
001320     LABEL RECORD IS STANDARD
001330     RECORD CONTAINS 220 CHARACTERS
001340     DATA RECORD IS TARG-REC.
001350
001360     COPY ANLYREC REPLACING ==RECNAME== BY ==TARG-REC==
001370                             ==PFX==      BY ==TARG==.
001380
001390 FD  PRTOUT
001400     LABEL RECORD IS OMITTED
001410     RECORD CONTAINS 132 CHARACTERS
001420     LINAGE IS 60 WITH FOOTING AT 55
001430     DATA RECORD IS PRTLINE.
001440
001450 01  PRTLINE                 PIC X(132).
001460
001470
001480 WORKING-STORAGE SECTION.
001490
001500*            ===== CONTROL SWITCHES AND COUNTERS =====
001510 01  WORK-AREA.
001520     05  MORE-RECS           PIC X(03)      VALUE 'YES'.
001530     05  VALID-SW            PIC X(03)      VALUE 'YES'.
001540     05  OVERFLOW-SW         PIC X(03)      VALUE 'NO '.
001550     05  WS-ERR-MSG          PIC X(35)      VALUE SPACES.
001560     05  WS-TOTAL-READ       PIC S9(05) COMP VALUE ZERO.
001570     05  WS-TOTAL-ANALYZED   PIC S9(05) COMP VALUE ZERO.
001580     05  WS-ERROR-CTR        PIC S9(05) COMP VALUE ZERO.
001590     05  WS-HURDLE-CTR       PIC S9(05) COMP VALUE ZERO.
001600     05  WS-PCTR             PIC S9(03) COMP VALUE ZERO.
001610     05  FILLER              PIC X(10)       VALUE SPACES.
001620
001630*            ===== ROE ACCUMULATOR STATISTICS =====
001640 01  ROE-STATS.
001650     05  WS-SUM-ROE          PIC S9(07)V9(05) COMP  VALUE ZERO.
001660     05  WS-MIN-ROE          PIC S9V9(05)     VALUE ZERO.
001670     05  WS-MAX-ROE          PIC S9V9(05)     VALUE ZERO.
001680     05  WS-MEAN-ROE         PIC S9V9(05)     VALUE ZERO.
001690     05  WS-MEDIAN-ROE       PIC S9V9(05)     VALUE ZERO.
001700     05  WS-FIRST-REC-SW     PIC X(03)        VALUE 'YES'.
001710     05  FILLER              PIC X(10)        VALUE SPACES.
001720
001730*            ===== TIER COUNTERS, REDEFINED AS A TABLE =====
001740*            SO THE SUMMARY LOOP CAN STEP THROUGH ALL FOUR     *
001750*            TIERS WITHOUT FOUR SEPARATE WRITE PARAGRAPHS.     *
001760 01  TIER-COUNTERS.
001770     05  WS-UNICORN-CTR      PIC S9(05) COMP VALUE ZERO.
001780     05  WS-STRONG-CTR       PIC S9(05) COMP VALUE ZERO.
001790     05  WS-MARGINAL-CTR     PIC S9(05) COMP VALUE ZERO.
001800     05  WS-PASS-CTR         PIC S9(05) COMP VALUE ZERO.
001810 01  TIER-COUNT-TABLE REDEFINES TIER-COUNTERS.
001820     05  WS-TIER-CTR         PIC S9(05) COMP OCCURS 4 TIMES.
001830
001840 01  TIER-LABEL-ARRAY.
001850     05  FILLER              PIC X(12) VALUE 'UNICORN'.
001860     05  FILLER              PIC X(12) VALUE 'STRONG BUY'.
001870     05  FILLER              PIC X(12) VALUE 'MARGINAL'.
001880     05  FILLER              PIC X(12) VALUE 'PASS'.
001890 01  TIER-LABEL-TABLE REDEFINES TIER-LABEL-ARRAY.
001900     05  WS-TIER-LABEL       PIC X(12) OCCURS 4 TIMES.
001910
001920*            ===== ZIP RENT-TIER TABLE (SEE ZIPTBL COPYBOOK) =====
001930     COPY ZIPTBL.
001940
001950*            ===== ROE HOLDING TABLE FOR THE MEDIAN =====
001960 01  ROE-TABLE-CTL.
001970     05  WS-ROE-COUNT        PIC S9(05) COMP VALUE ZERO.
001980     05  FILLER              PIC X(05)       VALUE SPACES.
001990 01  ROE-TABLE.
002000     05  FILLER              PIC X(05)       VALUE SPACES.
002010     05  ROE-ENTRY OCCURS 500 TIMES
002020                   INDEXED BY ROE-IDX
002030                   PIC S9V9(05).
002040
002050*            ===== FIXED UNDERWRITING ASSUMPTIONS =====
002060 01  ASSUMPTIONS.
002070     05  WS-DOWN-PCT         PIC 9V99        VALUE .25.
002080     05  WS-OPEX-PCT         PIC 9V99        VALUE .35.
002090     05  WS-ANNUAL-RATE      PIC 9V9(04)     VALUE .0700.
002100     05  WS-TERM-YEARS       PIC 9(02) COMP  VALUE 30.
002110     05  WS-TERM-MONTHS      PIC 9(03) COMP  VALUE 360.
002120     05  WS-APPREC-PCT       PIC 9V99        VALUE ZERO.
002130     05  WS-HURDLE-RATE      PIC 9V9(05)     VALUE .15000.
002140     05  WS-DEFAULT-SQFT     PIC 9(04)       VALUE 1000.
002150     05  WS-RENT-FLOOR       PIC 9(04)V99    VALUE 800.00.
002160     05  WS-RENT-CEILING     PIC 9(04)V99    VALUE 2500.00.
002170     05  WS-BASE-RATE        PIC 9V99        VALUE 1.00.
002180     05  FILLER              PIC X(05)       VALUE SPACES.
002190
002200*            ===== ROE CALCULATOR WORK FIELDS =====
002210 01  CALC-WORK.
002220     05  WS-SQFT-PER-UNIT    PIC 9(05)        VALUE ZERO.
002230     05  WS-ZIP-RATE         PIC 9V99          VALUE ZERO.
002240     05  WS-RENT-PER-UNIT    PIC 9(05)V99      VALUE ZERO.
002250     05  WS-MONTHLY-RATE     PIC 9V9(09)       VALUE ZERO.
002260     05  WS-COMPOUND-FACTOR  PIC 9(02)V9(09)   VALUE 1.
002270     05  WS-MONTHLY-PMT      PIC 9(07)V9(05)   VALUE ZERO.
002280     05  WS-BALANCE          PIC 9(09)V99      VALUE ZERO.
002290     05  WS-INTEREST         PIC 9(07)V99      VALUE ZERO.
002300     05  WS-PRINCIPAL        PIC 9(07)V99      VALUE ZERO.
002310     05  WS-PAYDOWN-ACCUM    PIC 9(07)V99      VALUE ZERO.
002320     05  WS-CMP-SUB          PIC 9(03) COMP    VALUE ZERO.
002330     05  WS-MONTH            PIC 9(02) COMP    VALUE ZERO.
002340     05  WS-ZIP-SUB          PIC 9(02) COMP    VALUE ZERO.
002350     05  FILLER              PIC X(05)         VALUE SPACES.
002360
002370*            ===== BEST-PROPERTY HOLDING AREA =====
002380     COPY ANLYREC REPLACING ==RECNAME== BY ==BEST-REC==
002390                             ==PFX==      BY ==BEST==.
002400
002410*            ===== SORT WORK FIELDS (BUBBLE SORT, NO SORT VERB) ==
002420 01  SORT-WORK.
002430     05  WS-I                PIC S9(05) COMP VALUE ZERO.
002440     05  WS-J                PIC S9(05) COMP VALUE ZERO.
002450     05  WS-SWAP              PIC S9V9(05)    VALUE ZERO.
002460     05  WS-MID               PIC S9(05) COMP VALUE ZERO.
002470     05  WS-ODD-FLAG          PIC S9(03) COMP VALUE ZERO.
002480     05  FILLER               PIC X(05)       VALUE SPACES.
002490
002500 01  SYS-DATE.
002510     05  SYS-YY              PIC 9(02).
002520     05  SYS-MM              PIC 9(02).
002530     05  SYS-DD              PIC 9(02).
002540     05  FILLER              PIC X(02)       VALUE SPACES.
002550
002560*            ===== REPORT LINES - PORTFOLIO SUMMARY =====
002570 01  COMPANY-TITLE.
002580     05  FILLER              PIC X(06)  VALUE 'DATE:'.
002590     05  O-MONTH              PIC 9(02).
002600     05  FILLER              PIC X(01)  VALUE '/'.
002610     05  O-DAY                PIC 9(02).
002620     05  FILLER              PIC X(01)  VALUE '/'.
002630     05  O-YEAR               PIC 9(02).
002640     05  FILLER              PIC X(33)  VALUE SPACES.
002650     05  FILLER              PIC X(41)  VALUE
002660                               'ROE ANALYSIS - DFW MULTIFAMILY PROPERTIES'.
002670     05  FILLER              PIC X(29)  VALUE SPACES.
002680     05  FILLER              PIC X(06)  VALUE 'PAGE:'.
002690     05  O-PCTR               PIC Z9.
002700
002710 01  DIVISION-TITLE.
002720     05  FILLER              PIC X(08)  VALUE 'CBLANL06'.
002730     05  FILLER              PIC X(49)  VALUE SPACES.
002740     05  FILLER              PIC X(18)  VALUE 'LINDQUIST DIVISION'.
002750     05  FILLER              PIC X(56)  VALUE SPACES.
002760
002770 01  ASSUMPTION-LINE.
002780     05  FILLER              PIC X(10)  VALUE SPACES.
002790     05  FILLER              PIC X(64)  VALUE
002800           '0% APPRECIATION, 35% OPEX, 7% RATE, 25% DOWN, 30 YR'.
002810     05  FILLER              PIC X(58)  VALUE SPACES.
002820
002830 01  TOTAL-LINE.
002840     05  FILLER              PIC X(21)  VALUE
002850                               'PROPERTIES ANALYZED:'.
002860     05  O-TOT-ANALYZED      PIC ZZZZ9.
002870     05  FILLER              PIC X(14)  VALUE '     SKIPPED:'.
002880     05  O-TOT-ERRORS        PIC ZZZZ9.
002890     05  FILLER              PIC X(83)  VALUE SPACES.
002900
002910 01  TIER-LINE.
002920     05  FILLER              PIC X(03)  VALUE SPACES.
002930     05  O-TIER-LABEL        PIC X(12).
002940     05  FILLER              PIC X(03)  VALUE SPACES.
002950     05  O-TIER-COUNT        PIC ZZ9.
002960     05  FILLER              PIC X(05)  VALUE SPACES.
002970     05  O-TIER-PCT          PIC ZZ9.9.
002980     05  FILLER              PIC X(01)  VALUE '%'.
002990     05  FILLER              PIC X(100) VALUE SPACES.
003000
003010 01  HURDLE-LINE.
003020     05  FILLER              PIC X(03)  VALUE SPACES.
003030     05  FILLER              PIC X(18)  VALUE 'MEETS 15% HURDLE:'.
003040     05  O-HURDLE-COUNT      PIC ZZ9.
003050     05  FILLER              PIC X(05)  VALUE SPACES.
003060     05  O-HURDLE-PCT        PIC ZZ9.9.
003070     05  FILLER              PIC X(01)  VALUE '%'.
003080     05  FILLER              PIC X(97)  VALUE SPACES.
003090
003100 01  STATS-HEADING-LINE.
003110     05  FILLER              PIC X(03)  VALUE SPACES.
003120     05  FILLER              PIC X(18)  VALUE 'ROE STATISTICS -'.
003130     05  FILLER              PIC X(111) VALUE SPACES.
003140
003150 01  STATS-LINE.
003160     05  FILLER              PIC X(03)  VALUE SPACES.
003170     05  FILLER              PIC X(09)  VALUE 'MEDIAN:'.
003180     05  O-STAT-MEDIAN       PIC ZZ9.9.
003190     05  FILLER              PIC X(01)  VALUE '%'.
003200     05  FILLER              PIC X(05)  VALUE SPACES.
003210     05  FILLER              PIC X(07)  VALUE 'MEAN:'.
003220     05  O-STAT-MEAN         PIC ZZ9.9.
003230     05  FILLER              PIC X(01)  VALUE '%'.
003240     05  FILLER              PIC X(05)  VALUE SPACES.
003250     05  FILLER              PIC X(06)  VALUE 'MIN:'.
003260     05  O-STAT-MIN          PIC -ZZ9.9.
003270     05  FILLER              PIC X(01)  VALUE '%'.
003280     05  FILLER              PIC X(05)  VALUE SPACES.
003290     05  FILLER              PIC X(06)  VALUE 'MAX:'.
003300     05  O-STAT-MAX          PIC ZZ9.9.
003310     05  FILLER              PIC X(01)  VALUE '%'.
003320     05  FILLER              PIC X(61)  VALUE SPACES.
003330
003340 01  OVERFLOW-LINE.
003350     05  FILLER              PIC X(03)  VALUE SPACES.
003360     05  FILLER              PIC X(64)  VALUE
003370           'NOTE - MORE THAN 500 PROPERTIES ANALYZED, MEDIAN IS'.
003380     05  FILLER              PIC X(65)  VALUE
003390           ' COMPUTED ON THE FIRST 500 ONLY.'.
003400
003410*            ===== REPORT LINES - TOP PROPERTY DETAIL =====
003420 01  DETAIL-TITLE.
003430     05  FILLER              PIC X(55)  VALUE SPACES.
003440     05  FILLER              PIC X(25)  VALUE
003450                               'TOP PROPERTY - DETAIL'.
003460     05  FILLER              PIC X(52)  VALUE SPACES.
003470
003480 01  DETAIL-HEADER-LINE.
003490     05  FILLER              PIC X(03)  VALUE SPACES.
003500     05  O-DET-ADDRESS       PIC X(40).
003510     05  FILLER              PIC X(03)  VALUE SPACES.
003520     05  O-DET-TIER          PIC X(12).
003530     05  FILLER              PIC X(03)  VALUE SPACES.
003540     05  O-DET-ROE           PIC ZZ9.9.
003550     05  FILLER              PIC X(01)  VALUE '%'.
003560     05  FILLER              PIC X(65)  VALUE SPACES.
003570
003580 01  DETAIL-2-LINE.
003590     05  FILLER              PIC X(05)  VALUE SPACES.
003600     05  FILLER              PIC X(15)  VALUE 'PURCHASE PRICE'.
003610     05  O-DET-PRICE         PIC $$$$,$$$,$$$.
003620     05  FILLER              PIC X(06)  VALUE SPACES.
003630     05  FILLER              PIC X(13)  VALUE 'DOWN PAYMENT'.
003640     05  O-DET-DOWN          PIC $$$$,$$$,$$$.
003650     05  FILLER              PIC X(01)  VALUE SPACES.
003660     05  FILLER              PIC X(11)  VALUE '(25% DOWN)'.
003670     05  FILLER              PIC X(43)  VALUE SPACES.
003680
003690 01  DETAIL-3-LINE.
003700     05  FILLER              PIC X(05)  VALUE SPACES.
003710     05  FILLER              PIC X(11)  VALUE 'LOAN AMOUNT'.
003720     05  O-DET-LOAN          PIC $$$$,$$$,$$$.
003730     05  FILLER              PIC X(02)  VALUE SPACES.
003740     05  FILLER              PIC X(28)  VALUE
003750                               '(75% @ 7% - 30 YR TERM)'.
003760     05  FILLER              PIC X(06)  VALUE SPACES.
003770     05  FILLER              PIC X(05)  VALUE 'UNITS'.
003780     05  O-DET-UNITS         PIC ZZ9.
003790     05  FILLER              PIC X(58)  VALUE SPACES.
003800
003810 01  DETAIL-4-LINE.
003820     05  FILLER              PIC X(05)  VALUE SPACES.
003830     05  FILLER              PIC X(20)  VALUE
003840                               'EST. RENT PER UNIT'.
003850     05  O-DET-RENT          PIC $$,$$$.99.
003860     05  FILLER              PIC X(06)  VALUE '/MO'.
003870     05  FILLER              PIC X(89)  VALUE SPACES.
003880
003890 01  DETAIL-5-LINE.
003900     05  FILLER              PIC X(05)  VALUE SPACES.
003910     05  FILLER              PIC X(16)  VALUE 'GROSS RENT/YR'.
003920     05  O-DET-GROSS         PIC $$$$,$$$,$$$.
003930     05  FILLER              PIC X(05)  VALUE SPACES.
003940     05  FILLER              PIC X(14)  VALUE 'OPEX/YR (35%)'.
003950     05  O-DET-OPEX          PIC $$$$,$$$,$$$.
003960     05  FILLER              PIC X(05)  VALUE SPACES.
003970     05  FILLER              PIC X(06)  VALUE 'NOI/YR'.
003980     05  O-DET-NOI           PIC $$$$,$$$,$$$.
003990     05  FILLER              PIC X(10)  VALUE SPACES.
004000
004010 01  DETAIL-6-LINE.
004020     05  FILLER              PIC X(05)  VALUE SPACES.
004030     05  FILLER              PIC X(13)  VALUE 'DEBT SERVICE'.
004040     05  O-DET-DEBT          PIC $$$$,$$$,$$$.
004050     05  FILLER              PIC X(05)  VALUE SPACES.
004060     05  FILLER              PIC X(16)  VALUE 'ANNUAL CASH FLOW'.
004070     05  O-DET-CASHFLOW      PIC -$$$$,$$$,$$$.
004080     05  FILLER              PIC X(03)  VALUE SPACES.
004090     05  FILLER              PIC X(05)  VALUE 'COC:'.
004100     05  O-DET-COC           PIC -ZZ9.9.
004110     05  FILLER              PIC X(01)  VALUE '%'.
004120     05  FILLER              PIC X(42)  VALUE SPACES.
004130
004140 01  DETAIL-7-LINE.
004150     05  FILLER              PIC X(05)  VALUE SPACES.
004160     05  FILLER              PIC X(25)  VALUE
004170                               'YEAR 1 WEALTH CREATION -'.
004180     05  FILLER              PIC X(102) VALUE SPACES.
004190
004200 01  DETAIL-8-LINE.
004210     05  FILLER              PIC X(07)  VALUE SPACES.
004220     05  FILLER              PIC X(10)  VALUE 'CASH FLOW'.
004230     05  O-DET-WCASHFLOW     PIC -$$$$,$$$,$$$.
004240     05  FILLER              PIC X(03)  VALUE SPACES.
004250     05  FILLER              PIC X(10)  VALUE 'PRINCIPAL'.
004260     05  O-DET-PRIN          PIC $$,$$$,$$$.
004270     05  FILLER              PIC X(03)  VALUE SPACES.
004280     05  FILLER              PIC X(13)  VALUE 'APPREC. (0%)'.
004290     05  O-DET-APPREC        PIC $$$$,$$$,$$$.
004300     05  FILLER              PIC X(03)  VALUE SPACES.
004310     05  FILLER              PIC X(13)  VALUE 'TOTAL RETURN'.
004320     05  O-DET-TOTRET        PIC -$$$$,$$$,$$$.
004330     05  FILLER              PIC X(04)  VALUE SPACES.
004340
004350 01  DETAIL-FOOTER-LINE.
004360     05  FILLER              PIC X(05)  VALUE SPACES.
004370     05  FILLER              PIC X(05)  VALUE 'ROE:'.
004380     05  O-DET-FOOT-ROE      PIC -ZZ9.9.
004390     05  FILLER              PIC X(01)  VALUE '%'.
004400     05  FILLER              PIC X(06)  VALUE SPACES.
004410     05  FILLER              PIC X(10)  VALUE 'CAP RATE:'.
004420     05  O-DET-CAPRATE       PIC -ZZ9.99.
004430     05  FILLER              PIC X(01)  VALUE '%'.
004440     05  FILLER              PIC X(91)  VALUE SPACES.
004450
004460 01  BLANK-LINE.
004470     05  FILLER              PIC X(132) VALUE SPACES.
004480
004490
004500 PROCEDURE DIVISION.
004510
004520 0000-CBLANL06.
004530
004540     PERFORM 1000-INIT.
004550     PERFORM 2000-MAINLINE
004560         UNTIL MORE-RECS = 'NO '.
004570     PERFORM 3000-CLOSING.
004580     STOP RUN.
004590
004600
004610*    ========== PORTFOLIO ANALYZER - INITIALIZATION ==========
004620 1000-INIT.
004630
004640     ACCEPT SYS-DATE FROM DATE.
004650     MOVE SYS-MM  TO O-MONTH.
004660     MOVE SYS-DD  TO O-DAY.
004670     MOVE SYS-YY  TO O-YEAR.
004680
004690     OPEN INPUT  PROPERTY-FILE.
004700     OPEN OUTPUT ANALYSIS-FILE.
004710     OPEN OUTPUT TARGET-FILE.
004720     OPEN OUTPUT PRTOUT.
004730
004740     PERFORM 1100-ZERO-ROE-TABLE
004750         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 500.
004760
004770     PERFORM 9000-READ.
004780
004790
004800 1100-ZERO-ROE-TABLE.
004810
004820     MOVE ZERO TO ROE-ENTRY (WS-I).
004830
004840
004850*    ========== PORTFOLIO ANALYZER - MAINLINE ==========
004860 2000-MAINLINE.
004870
004880     ADD 1 TO WS-TOTAL-READ.
004890
004900     PERFORM 2100-VALIDATE-INPUT THRU 2100-EXIT.
004910
004920     IF VALID-SW = 'NO '
004930         ADD 1 TO WS-ERROR-CTR
004940     ELSE
004950         PERFORM 2200-CALC-ROE THRU 2200-EXIT
004960         PERFORM 2300-WRITE-ANALYSIS
004970         IF ANAL-MEETS-HURDLE
004980             PERFORM 2400-WRITE-TARGET
004990         END-IF
005000         PERFORM 2500-ACCUMULATE-STATS
005010     END-IF.
005020
005030     PERFORM 9000-READ.
005040
005050
005060 2100-VALIDATE-INPUT.
005070
005080     MOVE 'YES' TO VALID-SW.
005090
005100     IF I-PRICE IS NOT NUMERIC OR I-PRICE = ZERO
005110         MOVE 'NO ' TO VALID-SW
005120         MOVE 'INVALID OR ZERO PRICE.' TO WS-ERR-MSG
005130         GO TO 2100-EXIT
005140     END-IF.
005150
005160     IF I-UNITS IS NOT NUMERIC OR I-UNITS = ZERO
005170         MOVE 'NO ' TO VALID-SW
005180         MOVE 'INVALID OR ZERO UNIT COUNT.' TO WS-ERR-MSG
005190         GO TO 2100-EXIT
005200     END-IF.
005210
005220
005230 2100-EXIT.
005240     EXIT.
005250
005260
005270*    ========== ROE CALCULATOR ==========
005280*    PER-PROPERTY FINANCIAL ENGINE - RENT ESTIMATE THROUGH     *
005290*    TIER CLASSIFICATION.  CALLED ONCE PER VALIDATED RECORD.   *
005300 2200-CALC-ROE.
005310
005320     PERFORM 2210-ESTIMATE-RENT.
005330     PERFORM 2220-COMPUTE-INCOME.
005340     PERFORM 2230-COMPUTE-FINANCING.
005350     PERFORM 2240-COMPUTE-PAYMENT.
005360     PERFORM 2250-COMPUTE-DEBT-SERVICE.
005370     PERFORM 2260-COMPUTE-PAYDOWN.
005380     PERFORM 2270-COMPUTE-RETURNS.
005390     PERFORM 2280-CLASSIFY-TIER.
005400     PERFORM 2290-MOVE-TO-ANAL-REC.
005410
005420
005430 2200-EXIT.
005440     EXIT.
005450
005460
005470 2210-ESTIMATE-RENT.
005480
005490     IF I-SQFT = ZERO OR I-UNITS = ZERO
005500         MOVE WS-DEFAULT-SQFT TO WS-SQFT-PER-UNIT
005510     ELSE
005520         COMPUTE WS-SQFT-PER-UNIT ROUNDED =
005530             I-SQFT / I-UNITS
005540     END-IF.
005550
005560     MOVE WS-BASE-RATE TO WS-ZIP-RATE.
005570     PERFORM 2211-FIND-ZIP-RATE
005580         VARYING WS-ZIP-SUB FROM 1 BY 1
005590             UNTIL WS-ZIP-SUB > 15.
005600
005610     COMPUTE WS-RENT-PER-UNIT ROUNDED =
005620         WS-SQFT-PER-UNIT * WS-ZIP-RATE.
005630
005640     IF WS-RENT-PER-UNIT < WS-RENT-FLOOR
005650         MOVE WS-RENT-FLOOR TO WS-RENT-PER-UNIT
005660     END-IF.
005670     IF WS-RENT-PER-UNIT > WS-RENT-CEILING
005680         MOVE WS-RENT-CEILING TO WS-RENT-PER-UNIT
005690     END-IF.
005700
005710
005720 2211-FIND-ZIP-RATE.
005730
005740     IF I-ZIP-CODE = ZT-ZIP-CODE (WS-ZIP-SUB)
005750         MOVE ZT-RATE (WS-ZIP-SUB) TO WS-ZIP-RATE
005760     END-IF.
005770
005780
005790 2220-COMPUTE-INCOME.
005800
005810     COMPUTE ANAL-ANNUAL-RENT ROUNDED =
005820         WS-RENT-PER-UNIT * I-UNITS * 12.
005830
005840     COMPUTE ANAL-ANNUAL-OPEX ROUNDED =
005850         ANAL-ANNUAL-RENT * WS-OPEX-PCT.
005860
005870     COMPUTE ANAL-NOI ROUNDED =
005880         ANAL-ANNUAL-RENT - ANAL-ANNUAL-OPEX.
005890
005900
005910 2230-COMPUTE-FINANCING.
005920
005930     COMPUTE ANAL-DOWN-PAYMENT ROUNDED =
005940         I-PRICE * WS-DOWN-PCT.
005950
005960     COMPUTE ANAL-LOAN-AMOUNT ROUNDED =
005970         I-PRICE - ANAL-DOWN-PAYMENT.
005980
005990
006000*    MONTHLY MORTGAGE PAYMENT - STANDARD AMORTIZATION FORMULA. *
006010*    COMPOUND FACTOR (1+R)**N CARRIED TO 9 DECIMALS VIA        *
006020*    REPEATED MULTIPLICATION - SEE REQ-6649 IN THE CHANGE LOG. *
006030 2240-COMPUTE-PAYMENT.
006040
006050     COMPUTE WS-MONTHLY-RATE ROUNDED =
006060         WS-ANNUAL-RATE / 12.
006070
006080     MOVE 1 TO WS-COMPOUND-FACTOR.
006090     PERFORM 2241-COMPOUND-FACTOR
006100         VARYING WS-CMP-SUB FROM 1 BY 1
006110             UNTIL WS-CMP-SUB > WS-TERM-MONTHS.
006120
006130     IF WS-MONTHLY-RATE = ZERO
006140         COMPUTE WS-MONTHLY-PMT ROUNDED =
006150             ANAL-LOAN-AMOUNT / WS-TERM-MONTHS
006160     ELSE
006170         COMPUTE WS-MONTHLY-PMT ROUNDED =
006180             ANAL-LOAN-AMOUNT
006190                 * (WS-MONTHLY-RATE * WS-COMPOUND-FACTOR)
006200                 / (WS-COMPOUND-FACTOR - 1)
006210     END-IF.
006220
006230     MOVE WS-MONTHLY-PMT TO ANAL-MONTHLY-PMT.
006240
006250
006260 2241-COMPOUND-FACTOR.
006270
006280     COMPUTE WS-COMPOUND-FACTOR ROUNDED =
006290         WS-COMPOUND-FACTOR * (1 + WS-MONTHLY-RATE).
006300
006310
006320 2250-COMPUTE-DEBT-SERVICE.
006330
006340     COMPUTE ANAL-DEBT-SERVICE ROUNDED =
006350         ANAL-MONTHLY-PMT * 12.
006360
006370     COMPUTE ANAL-CASH-FLOW ROUNDED =
006380         ANAL-NOI - ANAL-DEBT-SERVICE.
006390
006400
006410*    YEAR-1 PRINCIPAL PAYDOWN - 12-MONTH AMORTIZATION LOOP.    *
006420 2260-COMPUTE-PAYDOWN.
006430
006440     MOVE ANAL-LOAN-AMOUNT TO WS-BALANCE.
006450     MOVE ZERO             TO WS-PAYDOWN-ACCUM.
006460
006470     PERFORM 2261-AMORT-MONTH
006480         VARYING WS-MONTH FROM 1 BY 1 UNTIL WS-MONTH > 12.
006490
006500     MOVE WS-PAYDOWN-ACCUM TO ANAL-PRIN-PAYDOWN.
006510
006520
006530 2261-AMORT-MONTH.
006540
006550     COMPUTE WS-INTEREST ROUNDED =
006560         WS-BALANCE * WS-MONTHLY-RATE.
006570     COMPUTE WS-PRINCIPAL ROUNDED =
006580         ANAL-MONTHLY-PMT - WS-INTEREST.
006590
006600     ADD WS-PRINCIPAL TO WS-PAYDOWN-ACCUM.
006610     SUBTRACT WS-PRINCIPAL FROM WS-BALANCE.
006620
006630
006640*    APPRECIATION, TOTAL RETURN, AND THE THREE RATIOS - EACH   *
006650*    RATIO IS ZERO-GUARDED AGAINST A ZERO DIVISOR (REQ-6955).  *
006660 2270-COMPUTE-RETURNS.
006670
006680     COMPUTE ANAL-APPRECIATION ROUNDED =
006690         I-PRICE * WS-APPREC-PCT.
006700
006710     COMPUTE ANAL-TOTAL-RETURN ROUNDED =
006720         ANAL-CASH-FLOW + ANAL-PRIN-PAYDOWN + ANAL-APPRECIATION.
006730
006740     IF ANAL-DOWN-PAYMENT = ZERO
006750         MOVE ZERO TO ANAL-ROE
006760         MOVE ZERO TO ANAL-COC
006770     ELSE
006780         COMPUTE ANAL-ROE ROUNDED =
006790             ANAL-TOTAL-RETURN / ANAL-DOWN-PAYMENT
006800         COMPUTE ANAL-COC ROUNDED =
006810             ANAL-CASH-FLOW / ANAL-DOWN-PAYMENT
006820     END-IF.
006830
006840     IF I-PRICE = ZERO
006850         MOVE ZERO TO ANAL-CAP-RATE
006860     ELSE
006870         COMPUTE ANAL-CAP-RATE ROUNDED =
006880             ANAL-NOI / I-PRICE
006890     END-IF.
006900
006910
006920 2280-CLASSIFY-TIER.
006930
006940     IF ANAL-ROE >= .20000
006950         MOVE 'U' TO ANAL-TIER-CODE
006960         MOVE 'UNICORN'    TO ANAL-TIER-LABEL
006970     ELSE
006980         IF ANAL-ROE >= WS-HURDLE-RATE
006990             MOVE 'S' TO ANAL-TIER-CODE
007000             MOVE 'STRONG BUY' TO ANAL-TIER-LABEL
007010         ELSE
007020             IF ANAL-ROE >= .10000
007030                 MOVE 'M' TO ANAL-TIER-CODE
007040                 MOVE 'MARGINAL'   TO ANAL-TIER-LABEL
007050             ELSE
007060                 MOVE 'P' TO ANAL-TIER-CODE
007070                 MOVE 'PASS'       TO ANAL-TIER-LABEL
007080             END-IF
007090         END-IF
007100     END-IF.
007110
007120     IF ANAL-ROE >= WS-HURDLE-RATE
007130         MOVE 'Y' TO ANAL-HURDLE-FLAG
007140     ELSE
007150         MOVE 'N' TO ANAL-HURDLE-FLAG
007160     END-IF.
007170
007180
007190 2290-MOVE-TO-ANAL-REC.
007200
007210     MOVE I-ADDRESS      TO ANAL-ADDRESS.
007220     MOVE I-ZIP-CODE     TO ANAL-ZIP-CODE.
007230     MOVE I-PRICE        TO ANAL-PRICE.
007240     MOVE I-UNITS        TO ANAL-UNITS.
007250     MOVE WS-RENT-PER-UNIT TO ANAL-RENT-PER-UNIT.
007260
007270
007280*    ========== PORTFOLIO ANALYZER - OUTPUT AND STATISTICS =====
007290 2300-WRITE-ANALYSIS.
007300
007310     WRITE ANALYSIS-FILE FROM ANAL-REC.
007320
007330
007340 2400-WRITE-TARGET.
007350
007360     MOVE ANAL-REC TO TARG-REC.
007370     WRITE TARGET-FILE FROM TARG-REC.
007380
007390
007400 2500-ACCUMULATE-STATS.
007410
007420     ADD 1 TO WS-TOTAL-ANALYZED.
007430     ADD ANAL-ROE TO WS-SUM-ROE.
007440
007450     IF WS-FIRST-REC-SW = 'YES'
007460         MOVE 'NO ' TO WS-FIRST-REC-SW
007470         MOVE ANAL-ROE TO WS-MIN-ROE
007480         MOVE ANAL-ROE TO WS-MAX-ROE
007490         MOVE ANAL-REC TO BEST-REC
007500     ELSE
007510         IF ANAL-ROE < WS-MIN-ROE
007520             MOVE ANAL-ROE TO WS-MIN-ROE
007530         END-IF
007540         IF ANAL-ROE > WS-MAX-ROE
007550             MOVE ANAL-ROE TO WS-MAX-ROE
007560             MOVE ANAL-REC TO BEST-REC
007570         END-IF
007580     END-IF.
007590
007600     EVALUATE TRUE
007610         WHEN ANAL-IS-UNICORN
007620             ADD 1 TO WS-UNICORN-CTR
007630             ADD 1 TO WS-HURDLE-CTR
007640         WHEN ANAL-IS-STRONG-BUY
007650             ADD 1 TO WS-STRONG-CTR
007660             ADD 1 TO WS-HURDLE-CTR
007670         WHEN ANAL-IS-MARGINAL
007680             ADD 1 TO WS-MARGINAL-CTR
007690         WHEN ANAL-IS-PASS
007700             ADD 1 TO WS-PASS-CTR
007710     END-EVALUATE.
007720
007730     IF WS-ROE-COUNT < 500
007740         ADD 1 TO WS-ROE-COUNT
007750         MOVE ANAL-ROE TO ROE-ENTRY (WS-ROE-COUNT)
007760     ELSE
007770         MOVE 'YES' TO OVERFLOW-SW
007780     END-IF.
007790
007800
007810*    ========== PORTFOLIO ANALYZER - END OF RUN ==========
007820 3000-CLOSING.
007830
007840     PERFORM 3100-SORT-ROE-TABLE.
007850     PERFORM 3200-COMPUTE-STATS.
007860     PERFORM 3300-PRINT-SUMMARY.
007870     PERFORM 3400-PRINT-TOP-DETAIL.
007880
007890     CLOSE PROPERTY-FILE.
007900     CLOSE ANALYSIS-FILE.
007910     CLOSE TARGET-FILE.
007920     CLOSE PRTOUT.
007930
007940
007950*    BUBBLE SORT ON THE HELD ROE VALUES - NO SORT VERB IS USED *
007960*    FOR A WORKING-STORAGE TABLE THIS SMALL.                  *
007970 3100-SORT-ROE-TABLE.
007980
007990     IF WS-ROE-COUNT > 1
008000         PERFORM 3110-SORT-OUTER
008010             VARYING WS-I FROM 1 BY 1
008020                 UNTIL WS-I > WS-ROE-COUNT - 1
008030     END-IF.
008040
008050
008060 3110-SORT-OUTER.
008070
008080     PERFORM 3120-SORT-INNER
008090         VARYING WS-J FROM 1 BY 1
008100             UNTIL WS-J > WS-ROE-COUNT - WS-I.
008110
008120
008130 3120-SORT-INNER.
008140
008150     IF ROE-ENTRY (WS-J) > ROE-ENTRY (WS-J + 1)
008160         MOVE ROE-ENTRY (WS-J)     TO WS-SWAP
008170         MOVE ROE-ENTRY (WS-J + 1) TO ROE-ENTRY (WS-J)
008180         MOVE WS-SWAP              TO ROE-ENTRY (WS-J + 1)
008190     END-IF.
008200
008210
008220 3200-COMPUTE-STATS.
008230
008240     IF WS-TOTAL-ANALYZED > 0
008250         COMPUTE WS-MEAN-ROE ROUNDED =
008260             WS-SUM-ROE / WS-TOTAL-ANALYZED
008270     END-IF.
008280
008290     IF WS-ROE-COUNT = 0
008300         MOVE ZERO TO WS-MEDIAN-ROE
008310     ELSE
008320         DIVIDE WS-ROE-COUNT BY 2 GIVING WS-MID
008330             REMAINDER WS-ODD-FLAG
008340         IF WS-ODD-FLAG = 0
008350             COMPUTE WS-MEDIAN-ROE ROUNDED =
008360                 (ROE-ENTRY (WS-MID) + ROE-ENTRY (WS-MID + 1)) / 2
008370         ELSE
008380             COMPUTE WS-MID = WS-MID + 1
008390             MOVE ROE-ENTRY (WS-MID) TO WS-MEDIAN-ROE
008400         END-IF
008410     END-IF.
008420
008430
008440 3300-PRINT-SUMMARY.
008450
008460     PERFORM 9910-SUMMARY-HEADING.
008470
008480     MOVE WS-TOTAL-ANALYZED TO O-TOT-ANALYZED.
008490     MOVE WS-ERROR-CTR      TO O-TOT-ERRORS.
008500     WRITE PRTLINE FROM TOTAL-LINE
008510         AFTER ADVANCING 2 LINES.
008520
008530     PERFORM 3310-PRINT-TIER-LINE
008540         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4.
008550
008560     IF WS-TOTAL-ANALYZED > 0
008570         COMPUTE O-HURDLE-PCT ROUNDED =
008580             WS-HURDLE-CTR / WS-TOTAL-ANALYZED * 100
008590     ELSE
008600         MOVE ZERO TO O-HURDLE-PCT
008610     END-IF.
008620     MOVE WS-HURDLE-CTR TO O-HURDLE-COUNT.
008630     WRITE PRTLINE FROM HURDLE-LINE
008640         AFTER ADVANCING 2 LINES.
008650
008660     WRITE PRTLINE FROM STATS-HEADING-LINE
008670         AFTER ADVANCING 2 LINES.
008680
008690     COMPUTE O-STAT-MEDIAN ROUNDED = WS-MEDIAN-ROE * 100.
008700     COMPUTE O-STAT-MEAN   ROUNDED = WS-MEAN-ROE   * 100.
008710     COMPUTE O-STAT-MIN    ROUNDED = WS-MIN-ROE    * 100.
008720     COMPUTE O-STAT-MAX    ROUNDED = WS-MAX-ROE    * 100.
008730     WRITE PRTLINE FROM STATS-LINE
008740         AFTER ADVANCING 1 LINE.
008750
008760     IF OVERFLOW-SW = 'YES'
008770         WRITE PRTLINE FROM OVERFLOW-LINE
008780             AFTER ADVANCING 2 LINES
008790     END-IF.
008800
008810
008820 3310-PRINT-TIER-LINE.
008830
008840     MOVE WS-TIER-LABEL (WS-I) TO O-TIER-LABEL.
008850     MOVE WS-TIER-CTR (WS-I)   TO O-TIER-COUNT.
008860     IF WS-TOTAL-ANALYZED > 0
008870         COMPUTE O-TIER-PCT ROUNDED =
008880             WS-TIER-CTR (WS-I) / WS-TOTAL-ANALYZED * 100
008890     ELSE
008900         MOVE ZERO TO O-TIER-PCT
008910     END-IF.
008920     WRITE PRTLINE FROM TIER-LINE
008930         AFTER ADVANCING 1 LINE.
008940
008950
008960*    SINGLE-PROPERTY FORMATTED SUMMARY FOR THE TOP-ROE DEAL.   *
008970 3400-PRINT-TOP-DETAIL.
008980
008990     WRITE PRTLINE FROM DETAIL-TITLE
009000         AFTER ADVANCING PAGE.
009010
009020     MOVE BEST-ADDRESS   TO O-DET-ADDRESS.
009030     MOVE BEST-TIER-LABEL TO O-DET-TIER.
009040     COMPUTE O-DET-ROE ROUNDED = BEST-ROE * 100.
009050     WRITE PRTLINE FROM DETAIL-HEADER-LINE
009060         AFTER ADVANCING 2 LINES.
009070
009080     MOVE BEST-PRICE        TO O-DET-PRICE.
009090     MOVE BEST-DOWN-PAYMENT TO O-DET-DOWN.
009100     WRITE PRTLINE FROM DETAIL-2-LINE
009110         AFTER ADVANCING 2 LINES.
009120
009130     MOVE BEST-LOAN-AMOUNT TO O-DET-LOAN.
009140     MOVE BEST-UNITS       TO O-DET-UNITS.
009150     WRITE PRTLINE FROM DETAIL-3-LINE
009160         AFTER ADVANCING 1 LINE.
009170
009180     MOVE BEST-RENT-PER-UNIT TO O-DET-RENT.
009190     WRITE PRTLINE FROM DETAIL-4-LINE
009200         AFTER ADVANCING 2 LINES.
009210
009220     MOVE BEST-ANNUAL-RENT TO O-DET-GROSS.
009230     MOVE BEST-ANNUAL-OPEX TO O-DET-OPEX.
009240     MOVE BEST-NOI         TO O-DET-NOI.
009250     WRITE PRTLINE FROM DETAIL-5-LINE
009260         AFTER ADVANCING 2 LINES.
009270
009280     MOVE BEST-DEBT-SERVICE TO O-DET-DEBT.
009290     MOVE BEST-CASH-FLOW    TO O-DET-CASHFLOW.
009300     COMPUTE O-DET-COC ROUNDED = BEST-COC * 100.
009310     WRITE PRTLINE FROM DETAIL-6-LINE
009320         AFTER ADVANCING 1 LINE.
009330
009340     WRITE PRTLINE FROM DETAIL-7-LINE
009350         AFTER ADVANCING 2 LINES.
009360
009370     MOVE BEST-CASH-FLOW    TO O-DET-WCASHFLOW.
009380     MOVE BEST-PRIN-PAYDOWN TO O-DET-PRIN.
009390     MOVE BEST-APPRECIATION TO O-DET-APPREC.
009400     MOVE BEST-TOTAL-RETURN TO O-DET-TOTRET.
009410     WRITE PRTLINE FROM DETAIL-8-LINE
009420         AFTER ADVANCING 1 LINE.
009430
009440     COMPUTE O-DET-FOOT-ROE ROUNDED = BEST-ROE      * 100.
009450     COMPUTE O-DET-CAPRATE  ROUNDED = BEST-CAP-RATE * 100.
009460     WRITE PRTLINE FROM DETAIL-FOOTER-LINE
009470         AFTER ADVANCING 2 LINES.
009480
009490
009500 9000-READ.
009510
009520     READ PROPERTY-FILE
009530         AT END
009540             MOVE 'NO ' TO MORE-RECS.
009550
009560
009570 9910-SUMMARY-HEADING.
009580
009590     ADD 1 TO WS-PCTR.
009600     MOVE WS-PCTR TO O-PCTR.
009610
009620     WRITE PRTLINE FROM COMPANY-TITLE
009630         AFTER ADVANCING PAGE.
009640     WRITE PRTLINE FROM DIVISION-TITLE
009650         AFTER ADVANCING 1 LINE.
009660     WRITE PRTLINE FROM ASSUMPTION-LINE
009670         AFTER ADVANCING 1 LINE.
