000100******************************************************************
000110* ANLYREC - PER-PROPERTY ANALYSIS RECORD.                       *
000120* SHARED LAYOUT FOR THE ANALYSIS-FILE (EVERY PROPERTY THAT      *
000130* PASSES VALIDATION) AND THE TARGET-FILE (HURDLE PROPERTIES     *
000140* ONLY).  CALLER SUPPLIES RECNAME / PFX VIA COPY REPLACING.     *
000150* 09/22/05  DM  REQ-7014  DOLLAR FIELDS WIDENED TO 9 DIGITS -   *
000160*                         UNDERWRITING FLAGGED A $40M+ LISTING *
000170*                         WHOSE DOWN PAYMENT/LOAN/NOI FIGURES   *
000180*                         WERE TRUNCATING IN THE OLD 7-DIGIT    *
000190*                         FIELDS.  MONTHLY-PMT AND PRIN-PAYDOWN *
000200*                         WIDENED TO 7 DIGITS TO MATCH.         *
000210******************************************************************
000220 01  RECNAME.
000230     05  PFX-ADDRESS        PIC X(40).
000240     05  PFX-ZIP-CODE       PIC X(05).
000250     05  PFX-PRICE          PIC 9(09).
000260     05  PFX-UNITS          PIC 9(03).
000270     05  PFX-RENT-PER-UNIT  PIC 9(05)V99.
000280     05  PFX-DOWN-PAYMENT   PIC 9(09)V99.
000290     05  PFX-LOAN-AMOUNT    PIC 9(09)V99.
000300     05  PFX-MONTHLY-PMT    PIC 9(07)V99.
000310     05  PFX-ANNUAL-RENT    PIC 9(09)V99.
000320     05  PFX-ANNUAL-OPEX    PIC 9(09)V99.
000330     05  PFX-NOI            PIC 9(09)V99.
000340     05  PFX-DEBT-SERVICE   PIC 9(09)V99.
000350     05  PFX-CASH-FLOW      PIC S9(09)V99.
000360     05  PFX-PRIN-PAYDOWN   PIC 9(07)V99.
000370     05  PFX-APPRECIATION   PIC 9(09)V99.
000380     05  PFX-TOTAL-RETURN   PIC S9(09)V99.
000390     05  PFX-ROE            PIC S9V9(05).
000400     05  PFX-COC            PIC S9V9(05).
000410     05  PFX-CAP-RATE       PIC S9V9(05).
000420     05  PFX-HURDLE-FLAG    PIC X(01).
000430         88  PFX-MEETS-HURDLE        VALUE 'Y'.
000440     05  PFX-TIER-CODE      PIC X(01).
000450         88  PFX-IS-UNICORN          VALUE 'U'.
000460         88  PFX-IS-STRONG-BUY       VALUE 'S'.
000470         88  PFX-IS-MARGINAL         VALUE 'M'.
000480         88  PFX-IS-PASS             VALUE 'P'.
000490     05  PFX-TIER-LABEL     PIC X(12).
000500     05  FILLER               PIC X(07).
