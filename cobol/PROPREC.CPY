000100******************************************************************
000110* PROPREC - PROPERTY LISTING INPUT RECORD.                      *
000120* ONE ENTRY PER PROPERTY ARRIVING FROM THE LISTINGS EXTRACT.    *
000130* ARRIVAL ORDER ONLY - NO KEY SEQUENCE IS GUARANTEED.           *
000140******************************************************************
000150 01  PROP-REC.
000160     05  I-ADDRESS           PIC X(40).
000170     05  I-PRICE             PIC 9(09).
000180     05  I-UNITS             PIC 9(03).
000190     05  I-SQFT              PIC 9(06).
000200     05  I-ZIP-CODE          PIC X(05).
